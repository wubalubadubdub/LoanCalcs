000100*---------------------------------
000200* SLPAYRPT.CBL
000300* SELECT clause for the payment
000400* report transcript written by
000500* MINPAY01.
000600*---------------------------------
000700* 910303 VB   ORIGINAL COPYBOOK,
000800*             PATTERN TAKEN FROM
000900*             SLSALES (SALES RPT).
001000* 960819 VB   RENAMED FOR THE LOAN
001100*             SERVICING WORK.
001200*---------------------------------
001300
001400     SELECT PAYMENT-REPORT-FILE
001500         ASSIGN TO "PAYRPT"
001600         ORGANIZATION IS LINE SEQUENTIAL.
