000100*---------------------------------
000200* SLLNPARM.CBL
000300* SELECT clause for the loan
000400* parameter scenario file read
000500* by MINPAY01.
000600*---------------------------------
000700* 910303 VB   ORIGINAL COPYBOOK.
000800* 960819 VB   RENAMED FROM SLSALES
000900*             PATTERN FOR THE NEW
001000*             LOAN SERVICING WORK.
001100* 030714 RTC  ADDED FILE STATUS
001200*             FOR THE Y2K FILE-
001300*             HANDLING CLEANUP.
001400*---------------------------------
001500
001600     SELECT LOAN-PARMS-FILE
001700         ASSIGN TO "LNPARM"
001800         ORGANIZATION IS LINE SEQUENTIAL
001900         FILE STATUS IS WS-LNPARM-STATUS.
