000100*---------------------------------
000200* FDPAYRPT.CBL
000300* File description for the
000400* payment report transcript.
000500* One generic 80 byte print
000600* line - the header, body and
000700* trailer lines are all built
000800* in working storage and moved
000900* here just before the WRITE.
001000*---------------------------------
001100* 910303 VB   ORIGINAL COPYBOOK,
001200*             PATTERN TAKEN FROM
001300*             FDSALES (SALES RPT).
001400* 960819 VB   RENAMED FOR THE LOAN
001500*             SERVICING WORK.
001600*---------------------------------
001700* Sized to 96, not the classic 80,
001800* because the scenario header and
001900* trailer lines this program
002000* builds run a little past a card
002100* image - see MINPAY01 WORKING-
002200* STORAGE SECTION.
002300
002400 FD  PAYMENT-REPORT-FILE
002500     LABEL RECORDS ARE OMITTED.
002600
002700 01  PAYMENT-REPORT-RECORD      PIC X(96).
