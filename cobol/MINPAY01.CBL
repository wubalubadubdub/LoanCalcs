000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MINPAY01.
000300 AUTHOR.        V BARTLETT.
000400 INSTALLATION.  ACCOUNTS RECEIVABLE SYSTEMS.
000500 DATE-WRITTEN.  08/19/96.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION LIBRARY.
000800*---------------------------------
000900* Given one loan's starting
001000* principal and accrued interest,
001100* and a number of months to pay
001200* it off in, finds the minimum
001300* level monthly payment that
001400* retires the loan within a
001500* dollar by the end of the
001600* period, and prints the month
001700* by month transcript for that
001800* payment.
001900*
002000* Interest accrues daily at a
002100* fixed 5.125% annual rate
002200* (no leap years), applied once
002300* a month against the number of
002400* days in the calendar month.
002500* Payments are applied interest
002600* first, principal second.
002700*---------------------------------
002800* CHANGE LOG
002900*---------------------------------
003000* 960819 VB   ORIGINAL PROGRAM.
003100*             REQUEST AR-1184 -
003200*             REPLACE THE MANUAL
003300*             WORKSHEET THE PAYOFF
003400*             CLERKS USE TO QUOTE
003500*             A LEVEL PAYMENT.
003600* 960903 VB   CORRECTED THE DAY
003700*             COUNT TABLE - APRIL
003800*             WAS CODED AS 31.
003900* 961210 DLH  ADDED THE SCENARIO
004000*             HEADER LINES TO THE
004100*             REPORT - THE PAYOFF
004200*             CLERKS COULDN'T TELL
004300*             WHICH LOAN A RUN WAS
004400*             FOR.
004500* 970228 VB   BOUNDED THE BISECTION
004600*             LOOP AT 60 PASSES
004700*             AFTER A BAD PARAMETER
004800*             RECORD SPUN THE JOB
004900*             FOR OVER AN HOUR ON
005000*             THE 970221 RUN.
005100* 980930 RTC  Y2K - REVIEWED ALL
005200*             DATE-RELATED FIELDS.
005300*             NONE OF THIS PROGRAM'S
005400*             FIELDS CARRY A CENTURY
005500*             OR TWO-DIGIT YEAR -
005600*             CURRENT-MONTH IS A
005700*             CALENDAR MONTH NUMBER
005800*             ONLY.  NO CHANGE MADE.
005900* 990614 RTC  Y2K CERTIFICATION SIGN-
006000*             OFF PER MEMO AR-Y2K-07.
006100* 010417 VB   ADDED UPSI-0 SO THE
006200*             PAYOFF CLERKS CAN TURN
006300*             ON THE PROBE TRACE
006400*             WITHOUT A RECOMPILE.
006500* 030714 RTC  ADDED FILE STATUS
006600*             CHECKING ON THE
006700*             PARAMETER FILE READ
006800*             (SLLNPARM.CBL).
006900* 050905 VB   TICKET AR-2290 - THE
007000*             WRAPPED-MONTH EDGE
007100*             CASE (START MONTH
007200*             PLUS MONTHS-TO-PAYOFF
007300*             AN EXACT MULTIPLE OF
007400*             12) IS A KNOWN ABEND.
007500*             LEFT AS IS PER AR
007600*             SYSTEMS REVIEW - THE
007700*             WORKSHEET METHOD HAD
007800*             THE SAME GAP AND NO
007900*             LOAN WE SERVICE HITS
008000*             IT.
008050* 120308 DLH  FILE STATUS ERROR NOW
008060*             ALSO DUMPS THE RAW
008070*             PARAMETER RECORD -
008080*             WS-LNPARM-STATUS ALONE
008090*             DIDN'T TELL THE PAYOFF
008095*             CLERKS WHICH RECORD WAS
008098*             BAD.
008100*---------------------------------
008110* 130117 DLH  MONTH EDIT NOW USES
008120*             THE VALID-MONTH-DIGIT
008130*             CLASS TEST AND GOES TO
008140*             ABEND-INVALID-MONTH BY
008150*             GO TO INSTEAD OF A
008155*             SEPARATE TEST AT EVERY
008160*             CALLER OF LOOK-UP-DAYS-
008165*             IN-MONTH.  HEADER NOW
008170*             ADVANCES TOP-OF-FORM SO
008175*             A MULTI-LOAN RUN DOES NOT
008180*             RUN TWO SCENARIOS' REPORTS
008185*             TOGETHER ON ONE PAGE.
008190*---------------------------------
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM
008600     CLASS VALID-MONTH-DIGIT IS "0" THRU "9"
008700     UPSI-0 ON STATUS IS PROBE-TRACE-REQUESTED
008800            OFF STATUS IS PROBE-TRACE-NOT-REQUESTED.
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100
009200     COPY "SLLNPARM.CBL".
009300
009400     COPY "SLPAYRPT.CBL".
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800
009900     COPY "FDLNPARM.CBL".
010000
010100     COPY "FDPAYRPT.CBL".
010200
010300 WORKING-STORAGE SECTION.
010400
010500     COPY "WSLOAN01.CBL".
010600
010700 77  MONTH-TO-LOOK-UP              PIC 99.
010800 77  MONTH-QUOTIENT                PIC 99.
010900
011000*---------------------------------
011100* Report lines.  Moved to
011200* PAYMENT-REPORT-RECORD and
011300* written one at a time, the
011400* same way Src-Slsrpt04 builds
011500* its TITLE/LEGEND/DETAIL/TOTAL
011600* lines.
011700*---------------------------------
011800 01  HEADER-LINE-1.
011900     05  FILLER              PIC X(21)
012000         VALUE "LOAN PAYOFF SCENARIO:".
012100     05  FILLER              PIC X(59) VALUE SPACE.
012200
012300 01  HEADER-LINE-2.
012400     05  FILLER              PIC X(20)
012500         VALUE "STARTING PRINCIPAL: ".
012600     05  H-PRINCIPAL          PIC $$,$$$,$$9.99.
012700     05  FILLER              PIC X(4) VALUE SPACE.
012800     05  FILLER              PIC X(19)
012900         VALUE "STARTING INTEREST: ".
013000     05  H-INTEREST           PIC $$,$$$,$$9.99.
013100     05  FILLER              PIC X(20) VALUE SPACE.
013200
013300 01  HEADER-LINE-3.
013400     05  FILLER              PIC X(15)
013500         VALUE "CURRENT MONTH: ".
013600     05  H-MONTH              PIC Z9.
013700     05  FILLER              PIC X(5) VALUE SPACE.
013800     05  FILLER              PIC X(18)
013900         VALUE "MONTHS TO PAYOFF: ".
014000     05  H-MONTHS             PIC Z9.
014100     05  FILLER              PIC X(34) VALUE SPACE.
014200
014300 01  COLUMN-LINE.
014400     05  FILLER              PIC X(6) VALUE "MONTHS".
014500     05  FILLER              PIC X(6) VALUE SPACE.
014600     05  FILLER              PIC X(9) VALUE "PRINCIPAL".
014700     05  FILLER              PIC X(7) VALUE SPACE.
014800     05  FILLER              PIC X(8) VALUE "INTEREST".
014900     05  FILLER              PIC X(38) VALUE SPACE.
015000
015100 01  DETAIL-LINE.
015200     05  D-MONTHS-PAID        PIC Z9.
015300     05  FILLER              PIC X(8) VALUE SPACE.
015400     05  D-PRINCIPAL          PIC $$,$$$,$$9.99.
015500     05  FILLER              PIC X(4) VALUE SPACE.
015600     05  D-INTEREST           PIC $$,$$$,$$9.99.
015700     05  FILLER              PIC X(38) VALUE SPACE.
015800
015900 01  TRAILER-LINE.
016000     05  FILLER              PIC X(32)
016100         VALUE "THE MINIMUM MONTHLY PAYMENT IS $".
016200     05  T-MIN-PAYMENT        PIC ZZZ,ZZ9.99.
016300     05  FILLER              PIC X(32)
016400         VALUE " FOR THE LOAN TO BE PAID OFF IN ".
016500     05  T-MONTHS             PIC Z9.
016600     05  FILLER              PIC X(7) VALUE " MONTHS".
016700
016800 PROCEDURE DIVISION.
016900 PROGRAM-BEGIN.
017000     PERFORM OPENING-PROCEDURE.
017100     PERFORM MAIN-PROCESS.
017200     PERFORM CLOSING-PROCEDURE.
017300
017400 PROGRAM-EXIT.
017500     EXIT PROGRAM.
017600
017700 PROGRAM-DONE.
017800     STOP RUN.
017900
018000 OPENING-PROCEDURE.
018100     OPEN INPUT LOAN-PARMS-FILE.
018200     OPEN OUTPUT PAYMENT-REPORT-FILE.
018300     IF PROBE-TRACE-REQUESTED
018400         DISPLAY "MINPAY01 - PROBE TRACE IS ON".
018500
018600 CLOSING-PROCEDURE.
018700     CLOSE LOAN-PARMS-FILE.
018800     CLOSE PAYMENT-REPORT-FILE.
018900
019000*---------------------------------
019100* One LOAN-PARMS record is one
019200* scenario to solve.  A production
019300* run may carry several, one per
019400* loan - they are processed the
019500* same way, one after another.
019600*---------------------------------
019700 MAIN-PROCESS.
019800     PERFORM READ-LOAN-PARMS-RECORD.
019900     PERFORM PROCESS-ONE-SCENARIO
020000         UNTIL AT-END-OF-LNPARM.
020100
020200 READ-LOAN-PARMS-RECORD.
020300     MOVE "N" TO LNPARM-FILE-AT-END.
020400     READ LOAN-PARMS-FILE
020500         AT END MOVE "Y" TO LNPARM-FILE-AT-END
020600     END-READ.
020700     IF NOT AT-END-OF-LNPARM
020800         IF NOT LNPARM-STATUS-OK
020900             DISPLAY "MINPAY01 - LOAN-PARMS-FILE READ ERROR "
021000                 WS-LNPARM-STATUS
021050             DISPLAY "MINPAY01 - RECORD IN ERROR " LP-RAW-RECORD
021100             MOVE 16 TO RETURN-CODE
021200             PERFORM CLOSING-PROCEDURE
021300             STOP RUN.
021400
021500 PROCESS-ONE-SCENARIO.
021600     PERFORM LOAD-THE-SCENARIO.
021700     PERFORM VALIDATE-THE-SCENARIO.
021800     PERFORM PRINT-SCENARIO-HEADER.
021900     PERFORM FIND-MINIMUM-PAYMENT.
022000     PERFORM RESET-WORKING-BALANCE.
022100     MOVE "Y" TO PRINT-SWITCH.
022200     MOVE MIN-MONTHLY-PAYMENT TO GUESS-PAYMENT.
022400     PERFORM RUN-PAYMENT-SERIES.
022500     PERFORM PRINT-THE-ANSWER.
022600     PERFORM READ-LOAN-PARMS-RECORD.
022700
022800 LOAD-THE-SCENARIO.
022900     MOVE LP-START-PRINCIPAL  TO START-PRINCIPAL.
023000     MOVE LP-START-INTEREST   TO START-INTEREST.
023100     MOVE LP-CURRENT-MONTH    TO SCENARIO-START-MONTH.
023200     MOVE LP-MONTHS-TO-PAYOFF TO SCENARIO-MONTHS-TO-PAYOFF.
023300
023400*---------------------------------
023500* The CLASS test catches a month
023600* that is not even numeric before
023700* the day-count lookup runs; the
023800* lookup itself, by GO TO on
023900* MONTH-NOT-FOUND, is the edit for
023950* a month that is numeric but out
023960* of range.  Neither is something
023970* to default around - both are a
023980* bad parameter record.
023990*---------------------------------
024000 VALIDATE-THE-SCENARIO.
024010     IF SCENARIO-START-MONTH IS NOT VALID-MONTH-DIGIT
024020         GO TO ABEND-INVALID-MONTH.
024100     MOVE SCENARIO-START-MONTH TO MONTH-TO-LOOK-UP.
024200     PERFORM LOOK-UP-DAYS-IN-MONTH THRU LOOK-UP-DAYS-IN-MONTH-EXIT.
024250
024300*---------------------------------
024310* Shared by VALIDATE-THE-SCENARIO,
024320* COMPUTE-CONVERGENCE-PROBE and
024330* APPLY-ONE-MONTH.  A month not in
024340* the table falls through to
024350* ABEND-INVALID-MONTH by GO TO
024360* rather than back out to each
024370* caller to re-test - there is
024380* nothing any caller can do but
024390* abend.
024395*---------------------------------
024600 LOOK-UP-DAYS-IN-MONTH.
024700     MOVE "N" TO MONTH-NOT-FOUND-SWITCH.
024800     SET MONTH-INDEX TO 1.
024900     SEARCH MONTH-DAYS-TABLE
025000         AT END
025100             MOVE "Y" TO MONTH-NOT-FOUND-SWITCH
025200         WHEN MONTH-DAYS-NUMBER(MONTH-INDEX) = MONTH-TO-LOOK-UP
025300             MOVE MONTH-DAYS-COUNT(MONTH-INDEX) TO DAYS-IN-MONTH.
025340     IF MONTH-NOT-FOUND
025350         GO TO ABEND-INVALID-MONTH.
025400
025450 LOOK-UP-DAYS-IN-MONTH-EXIT.
025460     EXIT.
025470
025500 ABEND-INVALID-MONTH.
025600     DISPLAY "MINPAY01 - INVALID CALENDAR MONTH - RUN TERMINATED".
025700     MOVE 16 TO RETURN-CODE.
025800     PERFORM CLOSING-PROCEDURE.
025900     STOP RUN.
026000
026100 ABEND-NO-CONVERGENCE.
026200     DISPLAY "MINPAY01 - BISECTION SEARCH DID NOT CONVERGE".
026300     MOVE 16 TO RETURN-CODE.
026400     PERFORM CLOSING-PROCEDURE.
026500     STOP RUN.
026600
026700*---------------------------------
026800* The bisection search that homes
026900* in on the minimum level payment.
027000* Every probe resets the working
027100* balance and runs a full, silent
027200* payment series; nothing is
027300* printed here.  The winning guess
027400* is re-run once more, with
027500* printing on, by PROCESS-ONE-
027550* SCENARIO.
027600*---------------------------------
027700 FIND-MINIMUM-PAYMENT.
027800     PERFORM INITIALIZE-SEARCH-BOUNDS.
027900     MOVE "N" TO CONVERGED-SWITCH.
028000     MOVE "N" TO PRINT-SWITCH.
028100     MOVE ZERO TO SEARCH-ITERATION-COUNT.
028200     PERFORM PROBE-ONE-GUESS
028300         UNTIL SEARCH-CONVERGED
028400            OR SEARCH-ITERATION-COUNT > MAX-SEARCH-ITERATIONS.
028500     IF NOT SEARCH-CONVERGED
028600         GO TO ABEND-NO-CONVERGENCE.
028700     MOVE GUESS-PAYMENT TO MIN-MONTHLY-PAYMENT.
028800
028900 INITIALIZE-SEARCH-BOUNDS.
029000     MOVE START-INTEREST  TO LOW-PAYMENT.
029100     MOVE START-PRINCIPAL TO HIGH-PAYMENT.
029200
029300 PROBE-ONE-GUESS.
029400     ADD 1 TO SEARCH-ITERATION-COUNT.
029500     PERFORM RESET-WORKING-BALANCE.
029600     COMPUTE GUESS-PAYMENT ROUNDED =
029700             (LOW-PAYMENT + HIGH-PAYMENT) / 2.
029800     IF PROBE-TRACE-REQUESTED
029900         DISPLAY "PROBE " SEARCH-ITERATION-COUNT
030000             " GUESS " GUESS-PAYMENT.
030100     PERFORM RUN-PAYMENT-SERIES.
030200     PERFORM COMPUTE-WRAPPED-MONTH.
030300     PERFORM COMPUTE-CONVERGENCE-PROBE.
030350     IF PROBE-TRACE-REQUESTED
030360         DISPLAY "PROBE " SEARCH-ITERATION-COUNT
030370             " BALANCE " PROBE-TRACE-VIEW.
030400     PERFORM TEST-FOR-CONVERGENCE.
030500
030600 RESET-WORKING-BALANCE.
030700     MOVE START-PRINCIPAL TO WORKING-PRINCIPAL.
030800     MOVE START-INTEREST  TO WORKING-INTEREST.
030900     MOVE SCENARIO-START-MONTH TO WORKING-CURRENT-MONTH.
031000     MOVE SCENARIO-MONTHS-TO-PAYOFF TO MONTHS-REMAINING.
031100     MOVE ZERO TO MONTHS-PAID.
031200
031300*---------------------------------
031400* Month wraparound used only by
031500* the solver's convergence probe -
031600* modulo 12 on the SUM of start
031700* month and months-to-payoff, not
031800* the simple per-month wrap
031900* APPLY-ONE-MONTH uses.  An exact
032000* multiple of 12 here produces a
032100* wrapped month of ZERO on
032200* purpose - see the 050905 change
032300* log entry above.
032400*---------------------------------
032500 COMPUTE-WRAPPED-MONTH.
032600     COMPUTE MONTH-SUM =
032700             SCENARIO-START-MONTH + SCENARIO-MONTHS-TO-PAYOFF.
032800     IF MONTH-SUM > 12
032900         DIVIDE MONTH-SUM BY 12
033000             GIVING MONTH-QUOTIENT
033100             REMAINDER WRAPPED-MONTH
033150     ELSE
033175         MOVE MONTH-SUM TO WRAPPED-MONTH.
033200
033300*---------------------------------
033400* One more month of interest
033500* accrual on top of the post-
033600* series balance, used only to
033700* test the guess.  The working
033800* balance itself is not touched.
033900*---------------------------------
034100 COMPUTE-CONVERGENCE-PROBE.
034200     MOVE WRAPPED-MONTH TO MONTH-TO-LOOK-UP.
034300     PERFORM LOOK-UP-DAYS-IN-MONTH THRU LOOK-UP-DAYS-IN-MONTH-EXIT.
034600     MOVE WORKING-PRINCIPAL TO PROBE-PRINCIPAL.
034700     COMPUTE PROBE-INTEREST ROUNDED =
034800             WORKING-INTEREST +
034900             (WORKING-PRINCIPAL * DAILY-INTEREST-RATE
035000                                * DAYS-IN-MONTH).
035100     MOVE PROBE-PRINCIPAL TO FINAL-PRINCIPAL.
035200
035300*---------------------------------
035400* epsilon = $1.00.  FINAL-PRINCIPAL
035500* is a zoned field with its sign
035600* overpunched on the last byte, so
035700* its magnitude is worked out here
035800* by a plain IF rather than by a
035850* REDEFINES the way a packed field
035870* would allow.
035900*---------------------------------
036000 TEST-FOR-CONVERGENCE.
036010     IF FINAL-PRINCIPAL < ZERO
036020         COMPUTE FINAL-PRINCIPAL-MAGNITUDE =
036030                 FINAL-PRINCIPAL * -1
036040     ELSE
036050         MOVE FINAL-PRINCIPAL TO FINAL-PRINCIPAL-MAGNITUDE.
036100     IF FINAL-PRINCIPAL-MAGNITUDE NOT > EPSILON-TOLERANCE
036200         MOVE "Y" TO CONVERGED-SWITCH
036300     ELSE
036400         IF FINAL-PRINCIPAL > ZERO
036500             MOVE GUESS-PAYMENT TO LOW-PAYMENT
036600         ELSE
036700             MOVE GUESS-PAYMENT TO HIGH-PAYMENT.
036800
036900*---------------------------------
037000* One pass of MONTHS-TO-PAYOFF
037100* months for the current GUESS-
037200* PAYMENT, starting from whatever
037300* RESET-WORKING-BALANCE last set
037400* up.
037500*---------------------------------
037700 RUN-PAYMENT-SERIES.
037800     PERFORM APPLY-ONE-MONTH
037900         UNTIL MONTHS-REMAINING = ZERO.
038000
038100*---------------------------------
038200* Order matters here and must not
038300* be changed: pay interest-first,
038400* THEN accrue the month's interest
038500* on the post-payment balance, THEN
038600* advance the month, THEN report.
038700*---------------------------------
038800 APPLY-ONE-MONTH.
038900     PERFORM MAKE-THE-PAYMENT.
039000     MOVE WORKING-CURRENT-MONTH TO MONTH-TO-LOOK-UP.
039100     PERFORM LOOK-UP-DAYS-IN-MONTH THRU LOOK-UP-DAYS-IN-MONTH-EXIT.
039200     PERFORM ACCRUE-ONE-MONTH-INTEREST.
039300     PERFORM ADVANCE-THE-MONTH.
039400     ADD 1 TO MONTHS-PAID.
039500     IF PRINT-THIS-PASS
039600         PERFORM PRINT-THE-REPORT-LINE.
039700     SUBTRACT 1 FROM MONTHS-REMAINING.
039800
039900*---------------------------------
040000* Interest first, principal
040100* second.  A payment that does
040200* not more than cover the
040300* interest balance is applied
040400* entirely to interest - nothing
040500* is carried against principal
040600* until the payment exceeds the
040650* interest owed.
040700*---------------------------------
040800 MAKE-THE-PAYMENT.
040900     IF GUESS-PAYMENT NOT > WORKING-INTEREST
041000         SUBTRACT GUESS-PAYMENT FROM WORKING-INTEREST
041100     ELSE
041200         COMPUTE WORKING-PRINCIPAL =
041300                 WORKING-PRINCIPAL -
041400                 (GUESS-PAYMENT - WORKING-INTEREST)
041500         MOVE ZERO TO WORKING-INTEREST.
041600
041700*---------------------------------
041800* Uses the CURRENT principal (the
041900* payment already applied this
042000* month) and the day count for
042100* WORKING-CURRENT-MONTH as it
042200* stands on entry to this month.
042300*---------------------------------
042500 ACCRUE-ONE-MONTH-INTEREST.
042600     COMPUTE WORKING-INTEREST ROUNDED =
042700             WORKING-INTEREST +
042800             (WORKING-PRINCIPAL * DAILY-INTEREST-RATE
042900                                * DAYS-IN-MONTH).
043000
043100 ADVANCE-THE-MONTH.
043200     IF WORKING-CURRENT-MONTH = 12
043300         MOVE 1 TO WORKING-CURRENT-MONTH
043400     ELSE
043500         ADD 1 TO WORKING-CURRENT-MONTH.
043600
043700*---------------------------------
043800* Report writing.  Each scenario
043850* starts on a fresh page - a run
043870* with several loans on it is not
043880* readable with two scenarios'
043890* worth of lines run together.
043900*---------------------------------
044000 PRINT-SCENARIO-HEADER.
044100     PERFORM LOAD-HEADER-AMOUNTS.
044200     MOVE HEADER-LINE-1 TO PAYMENT-REPORT-RECORD.
044250     WRITE PAYMENT-REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.
044260     MOVE HEADER-LINE-2 TO PAYMENT-REPORT-RECORD.
044500     WRITE PAYMENT-REPORT-RECORD.
044600     MOVE HEADER-LINE-3 TO PAYMENT-REPORT-RECORD.
044700     WRITE PAYMENT-REPORT-RECORD.
044800     MOVE COLUMN-LINE TO PAYMENT-REPORT-RECORD.
044900     WRITE PAYMENT-REPORT-RECORD.
045000
045100 LOAD-HEADER-AMOUNTS.
045200     MOVE START-PRINCIPAL           TO H-PRINCIPAL.
045300     MOVE START-INTEREST            TO H-INTEREST.
045400     MOVE SCENARIO-START-MONTH      TO H-MONTH.
045500     MOVE SCENARIO-MONTHS-TO-PAYOFF TO H-MONTHS.
045600
045700 PRINT-THE-REPORT-LINE.
045800     MOVE SPACE TO DETAIL-LINE.
045900     MOVE MONTHS-PAID         TO D-MONTHS-PAID.
046000     MOVE WORKING-PRINCIPAL   TO D-PRINCIPAL.
046100     MOVE WORKING-INTEREST    TO D-INTEREST.
046200     MOVE DETAIL-LINE TO PAYMENT-REPORT-RECORD.
046300     WRITE PAYMENT-REPORT-RECORD.
046400
046500 PRINT-THE-ANSWER.
046600     MOVE SPACE TO TRAILER-LINE.
046700     MOVE MIN-MONTHLY-PAYMENT       TO T-MIN-PAYMENT.
046800     MOVE SCENARIO-MONTHS-TO-PAYOFF TO T-MONTHS.
046900     MOVE TRAILER-LINE TO PAYMENT-REPORT-RECORD.
047000     WRITE PAYMENT-REPORT-RECORD.
