000100*---------------------------------
000200* WSLOAN01.CBL
000300* Working storage common to the
000400* loan payoff solver.  Holds the
000500* balance pair, the calendar
000600* day-count table, the daily
000700* interest rate constant and the
000800* bisection search controls.
000900*---------------------------------
001000* 910422 VB   ORIGINAL COPYBOOK,
001100*             PATTERN TAKEN FROM
001200*             WSCASE01.
001300* 960819 VB   BUILT OUT FOR THE
001400*             LOAN SERVICING
001500*             MINIMUM PAYMENT
001600*             SOLVER (TICKET
001700*             AR-1184).
001800* 980204 VB   Y2K - CURRENT-MONTH
001900*             FIELDS CONFIRMED TWO
002000*             DIGIT, NO CENTURY
002100*             CONTENT HERE.
002200* 031105 RTC  ADDED SEARCH-
002300*             ITERATION-COUNT AND
002400*             MAX-SEARCH-ITERATIONS
002500*             SO THE BISECTION
002600*             LOOP CANNOT RUN AWAY.
002700*---------------------------------
002800
002900 77  WS-LNPARM-STATUS              PIC X(02).
003000     88  LNPARM-STATUS-OK          VALUE "00".
003100     88  LNPARM-STATUS-EOF         VALUE "10".
003200
003300 77  LNPARM-FILE-AT-END            PIC X.
003400     88  AT-END-OF-LNPARM          VALUE "Y".
003500
003600 77  PRINT-SWITCH                  PIC X.
003700     88  PRINT-THIS-PASS           VALUE "Y".
003800
003900 77  CONVERGED-SWITCH              PIC X.
004000     88  SEARCH-CONVERGED          VALUE "Y".
004100
004200 77  MONTH-NOT-FOUND-SWITCH        PIC X.
004300     88  MONTH-NOT-FOUND           VALUE "Y".
004400
004500*---------------------------------
004600* The scenario as read, and the
004700* working copy the solver mutates
004800* on every probe of the search.
004900*---------------------------------
005000 01  SCENARIO-START-BALANCE.
005100     05  START-PRINCIPAL           PIC S9(7)V99.
005200     05  START-INTEREST            PIC S9(7)V99.
005250     05  FILLER                    PIC X(04).
005300
005400 77  SCENARIO-START-MONTH          PIC 99.
005500 77  SCENARIO-MONTHS-TO-PAYOFF     PIC 99.
005600
005700 01  WORKING-BALANCE.
005800     05  WORKING-PRINCIPAL         PIC S9(7)V99.
005900     05  WORKING-INTEREST          PIC S9(7)V99.
005950     05  FILLER                    PIC X(04).
006000
006100 77  WORKING-CURRENT-MONTH         PIC 99.
006200 77  DAYS-IN-MONTH                 PIC 99.
006300 77  MONTH-SUM                     PIC 999.
006350 77  WRAPPED-MONTH                 PIC 99.
006400
006500*---------------------------------
006600* One-month-ahead convergence
006700* probe - never applied to the
006800* live working balance, used only
006900* to test a guess.
007000*---------------------------------
007100 01  CONVERGENCE-PROBE.
007200     05  PROBE-PRINCIPAL           PIC S9(7)V99.
007300     05  PROBE-INTEREST            PIC S9(7)V99.
007350     05  FILLER                    PIC X(04).
007390*---------------------------------
007395* Raw trace view of the probe
007398* balance - lets the UPSI-0 probe
007399* trace DISPLAY the pair in one
007400* shot instead of field by field.
007410*---------------------------------
007420 01  FILLER REDEFINES CONVERGENCE-PROBE.
007430     05  PROBE-TRACE-VIEW          PIC X(22).
007500*---------------------------------
007600* Post-series-plus-one-month
007700* principal the convergence test
007800* checks against epsilon.  Its
007900* magnitude is worked out in
008000* TEST-FOR-CONVERGENCE by a plain
008050* IF, not by a REDEFINES - a
008060* zoned field carries its sign
008070* overpunched on the last byte,
008080* so an unsigned redefine of it
008090* would not hand back the true
008095* magnitude.
008100*---------------------------------
008200 01  FINAL-PRINCIPAL-AREA.
008300     05  FINAL-PRINCIPAL           PIC S9(7)V99.
008350     05  FILLER                    PIC X(04).
008360 77  FINAL-PRINCIPAL-MAGNITUDE     PIC 9(7)V99.
008600
008700*---------------------------------
008800* The daily rate is 5.125% annual
008900* divided by 365.25 days, carried
009000* to 9 decimal places - as many
009100* as this shop's DISPLAY fields
009200* have ever needed to hold a
009300* rate constant to.
009350*---------------------------------
009400 77  DAILY-INTEREST-RATE           PIC SV9(9)
009500                                   VALUE .000140315.
009600
009700*---------------------------------
009800* Bisection search controls.
009900*---------------------------------
010000 77  LOW-PAYMENT                   PIC S9(7)V99.
010100 77  HIGH-PAYMENT                  PIC S9(7)V99.
010200 77  GUESS-PAYMENT                 PIC S9(7)V99.
010300 77  MIN-MONTHLY-PAYMENT           PIC S9(7)V99.
010400 77  EPSILON-TOLERANCE             PIC S9(7)V99
010500                                   VALUE 1.00.
010600 77  SEARCH-ITERATION-COUNT        PIC 9(4) VALUE ZERO.
010700 77  MAX-SEARCH-ITERATIONS         PIC 9(4) VALUE 0060.
010800
010900*---------------------------------
011000* Payment-series loop controls.
011100*---------------------------------
011200 77  MONTHS-PAID                   PIC 99.
011300 77  MONTHS-REMAINING              PIC 99.
011400
011500*---------------------------------
011600* Calendar day-count table used
011700* by the day-count lookup in
011800* MINPAY01 - Feb is always 28,
011900* no leap years.
012000*---------------------------------
012100 01  THE-MONTH-DAYS.
012200     05  FILLER   PIC 99 VALUE 01.
012300     05  FILLER   PIC 99 VALUE 31.
012400     05  FILLER   PIC 99 VALUE 02.
012500     05  FILLER   PIC 99 VALUE 28.
012600     05  FILLER   PIC 99 VALUE 03.
012700     05  FILLER   PIC 99 VALUE 31.
012800     05  FILLER   PIC 99 VALUE 04.
012900     05  FILLER   PIC 99 VALUE 30.
013000     05  FILLER   PIC 99 VALUE 05.
013100     05  FILLER   PIC 99 VALUE 31.
013200     05  FILLER   PIC 99 VALUE 06.
013300     05  FILLER   PIC 99 VALUE 30.
013400     05  FILLER   PIC 99 VALUE 07.
013500     05  FILLER   PIC 99 VALUE 31.
013600     05  FILLER   PIC 99 VALUE 08.
013700     05  FILLER   PIC 99 VALUE 31.
013800     05  FILLER   PIC 99 VALUE 09.
013900     05  FILLER   PIC 99 VALUE 30.
014000     05  FILLER   PIC 99 VALUE 10.
014100     05  FILLER   PIC 99 VALUE 31.
014200     05  FILLER   PIC 99 VALUE 11.
014300     05  FILLER   PIC 99 VALUE 30.
014400     05  FILLER   PIC 99 VALUE 12.
014500     05  FILLER   PIC 99 VALUE 31.
014600 01  FILLER REDEFINES THE-MONTH-DAYS.
014700     05  MONTH-DAYS-TABLE OCCURS 12 TIMES
014800          INDEXED BY MONTH-INDEX.
014900         10  MONTH-DAYS-NUMBER     PIC 99.
015000         10  MONTH-DAYS-COUNT      PIC 99.
