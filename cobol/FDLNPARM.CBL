000100*---------------------------------
000200* FDLNPARM.CBL
000300* File description and record
000400* layout for the loan parameter
000500* scenario file.  One record
000600* describes one loan to be
000700* solved for its minimum level
000800* monthly payment.
000900*---------------------------------
001000* 910303 VB   ORIGINAL COPYBOOK.
001100* 960819 VB   RENAMED FROM FDSALES
001200*             PATTERN FOR THE NEW
001300*             LOAN SERVICING WORK.
001400* 980115 VB   Y2K - CURRENT-MONTH
001500*             AND MONTHS-TO-PAYOFF
001600*             WERE ALREADY TWO
001700*             DIGIT FIELDS, NO
001800*             CHANGE REQUIRED.
001850* 120308 DLH  ADDED LP-RAW-RECORD
001860*             FOR THE FILE STATUS
001870*             ERROR ROUTINE TO DUMP
001880*             A BAD RECORD BY.
001900*---------------------------------
002000
002100 FD  LOAN-PARMS-FILE
002200     LABEL RECORDS ARE STANDARD.
002300
002400 01  LOAN-PARMS-RECORD.
002500     05  LP-START-PRINCIPAL    PIC S9(7)V99.
002600     05  LP-START-INTEREST     PIC S9(7)V99.
002700     05  LP-CURRENT-MONTH      PIC 9(2).
002800     05  LP-MONTHS-TO-PAYOFF   PIC 9(2).
002900     05  FILLER                PIC X(06).
003000
003100* Whole-record raw view, used by the file-
003200* status error routine to dump the record
003300* that failed to read cleanly.
003400 01  FILLER REDEFINES LOAN-PARMS-RECORD.
003500     05  LP-RAW-RECORD         PIC X(28).
